000100******************************************************************
000200*  FCSKEDRPT.COB
000300*  FILE-CONTROL MEMBER FOR THE SHARED SCHEDULE-REPORT PRINT
000400*  FILE.  PROJADD OPENS THIS FRESH (OUTPUT), PROJVIEW AND
000500*  PROJSKED EXTEND IT, SO ONE RUN PRODUCES ONE PRINT FILE WITH
000600*  THE ADD CONFIRMATIONS, THE LISTING AND THE SCHEDULE TOGETHER.
000700******************************************************************
000800*  CHANGE LOG
000900*  DATE     PGMR  TKT      DESCRIPTION
001000*  11/14/96 TJO   CR-0219  ORIGINAL MEMBER - NEW SCHEDULING RUN.
001100******************************************************************
001200           SELECT SCHEDULE-REPORT ASSIGN TO "SKEDRPT"
001300               ORGANIZATION IS LINE SEQUENTIAL.
