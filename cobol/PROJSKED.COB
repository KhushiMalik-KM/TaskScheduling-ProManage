000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PROJSKED.
000300       AUTHOR.        T J OKAFOR.
000400       INSTALLATION.  MERIDIAN CONSULTING GROUP - DATA PROCESSING.
000500       DATE-WRITTEN.  11/14/1996.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  PROJSKED  -  WEEKLY SCHEDULE GENERATION STEP.
001100*
001200*  THIRD AND FINAL STEP OF THE NIGHTLY SCHEDULING RUN.  LOADS THE
001300*  WHOLE PROJECT MASTER INTO A WORKING-STORAGE TABLE, DROPS ANY
001400*  PROJECT WITH A ZERO DEADLINE, SORTS WHAT IS LEFT BY REVENUE
001500*  HIGH TO LOW (TIES KEEP MASTER ORDER), THEN WALKS THE SORTED
001600*  LIST PLACING EACH PROJECT ON THE LATEST OPEN WORKING DAY ON OR
001700*  BEFORE ITS DEADLINE.  ANYTHING THAT WILL NOT FIT IS CARRIED TO
001800*  A MISSED-PROJECTS SECTION AT THE END OF THE REPORT.
001900*
002000*  THIS STEP DID NOT EXIST BEFORE THE SCHEDULING REWRITE - THE
002100*  OLD PROJECT-TRACKING SYSTEM HAD NO NOTION OF A WEEKLY
002200*  SCHEDULE, ONLY A LIST OF JOBS.  WRITTEN FROM SCRATCH BY TJO
002300*  TO GO ALONGSIDE THE REWRITTEN PROJADD/PROJVIEW STEPS.
002400******************************************************************
002500*  CHANGE LOG
002600*  DATE     PGMR  TKT      DESCRIPTION
002700*  11/14/96 TJO   CR-0219  ORIGINAL PROGRAM.  IN-STORAGE SELECTION
002800*                          SORT AND GREEDY LATEST-SLOT PLACEMENT -
002900*                          VOLUMES ARE SMALL, A SORT UTILITY STEP
003000*                          WAS NOT JUSTIFIED.
003100*  02/02/99 CMV   Y2K-07   REVIEWED FOR CENTURY WINDOW - NO DATE
003200*                          FIELDS ON THIS RECORD, NO CHANGE MADE.
003300*  06/30/03 TJO   CR-0341  RAISED THE PROJECT TABLE FROM 100 TO
003400*                          200 ENTRIES - VOLUME GROWTH.
003410*  10/06/03 TJO   CR-0360  WIDENED THE PROJECT/ELIGIBLE/MISSED/
003420*                          SLOT TABLE ENTRIES TO CARRY THE SAME
003430*                          HOUSEKEEPING FIELDS FDPROJECT.COB NOW
003440*                          CARRIES ON THE MASTER RECORD (STATUS
003450*                          FLAG, ADDED DATE, A SPARE NUMBER) -
003460*                          NONE OF IT DRIVES THE PLACEMENT LOGIC
003470*                          YET, BUT IT RIDES ALONG IN CASE A
003480*                          LATER ENHANCEMENT NEEDS TO REPORT ON IT
003490*                          WITHOUT RE-READING THE MASTER.
003492*  10/14/03 TJO   CR-0361  2000-RUN-SCHEDULE RECAST AS A PERFORM
003493*                          ... THRU RANGE WITH GO TOs ON THE
003494*                          EMPTY-MASTER AND NO-ELIGIBLE CASES -
003495*                          SHOP STANDARD FOR ALL NEW/TOUCHED
003496*                          PROGRAMS, PER TJO MEMO OF 10/01/03.
003497*                          ALSO EXPANDED THE SORT AND PLACEMENT
003498*                          COMMENTARY, WHICH A QA PASS FLAGGED AS
003499*                          THIN COMPARED TO THE REST OF THE RUN.
003600******************************************************************
003700       ENVIRONMENT DIVISION.
003800       CONFIGURATION SECTION.
003900       SPECIAL-NAMES.
004000           C01 IS TOP-OF-FORM.
004100
004200       INPUT-OUTPUT SECTION.
004300       FILE-CONTROL.
004400           COPY "FCPROJECT.COB".
004500           COPY "FCSKEDRPT.COB".
004600
004700       DATA DIVISION.
004800       FILE SECTION.
004900           COPY "FDPROJECT.COB".
005000           COPY "FDSKEDRPT.COB".
005100
005200       WORKING-STORAGE SECTION.
005300       77  WS-PROJECT-COUNT           PIC 9(05)  COMP  VALUE ZERO.
005400       77  WS-ELIGIBLE-COUNT          PIC 9(05)  COMP  VALUE ZERO.
005500       77  WS-MISSED-COUNT            PIC 9(05)  COMP  VALUE ZERO.
005600       77  WS-PROJ-SUB                PIC 9(05)  COMP  VALUE ZERO.
005700       77  WS-OUTER                   PIC 9(05)  COMP  VALUE ZERO.
005800       77  WS-INNER                   PIC 9(05)  COMP  VALUE ZERO.
005900       77  WS-BEST                    PIC 9(05)  COMP  VALUE ZERO.
006000       77  WS-PLACE-SUB               PIC 9(05)  COMP  VALUE ZERO.
006100       77  WS-MISSED-SUB              PIC 9(05)  COMP  VALUE ZERO.
006200       77  WS-DAY-SUB                 PIC 9(01)  COMP  VALUE ZERO.
006300       77  WS-SCAN-DAY                PIC S9(01) COMP  VALUE ZERO.
006400       77  WS-LATEST-DAY              PIC 9(01)  COMP  VALUE ZERO.
006500
006600       01  SWITCHES.
006700           05  EOF-MASTER-SW          PIC X          VALUE "N".
006800               88  EOF-MASTER                        VALUE "Y".
006900           05  WS-FOUND-SWITCH        PIC X          VALUE "N".
007000               88  FOUND-SLOT                        VALUE "Y".
007050           05  FILLER                 PIC X(02)      VALUE SPACE.
007100
007200******************************************************************
007300*  WORKING-DAY NAMES ARE BUILT ONCE AT COMPILE TIME AS FIVE
007400*  INDIVIDUALLY-VALUED FIELDS, THEN ADDRESSED AS A TABLE THROUGH
007500*  THIS REDEFINES SO THE SLOT PARAGRAPHS CAN SUBSCRIPT BY DAY
007600*  NUMBER INSTEAD OF NAMING EACH DAY SEPARATELY.
007700******************************************************************
007800       01  WS-DAY-NAMES-INIT.
007900           05  FILLER                 PIC X(09)      VALUE "MONDAY".
008000           05  FILLER                 PIC X(09)      VALUE "TUESDAY".
008100           05  FILLER                 PIC X(09)      VALUE "WEDNESDAY".
008200           05  FILLER                 PIC X(09)      VALUE "THURSDAY".
008300           05  FILLER                 PIC X(09)      VALUE "FRIDAY".
008400       01  WS-DAY-NAMES REDEFINES WS-DAY-NAMES-INIT.
008500           05  WS-DAY-NAME            PIC X(09)  OCCURS 5 TIMES.
008600
008650******************************************************************
008660*  CR-0360 - EACH TABLE ENTRY BELOW NOW CARRIES THE SAME STATUS/
008670*  ADDED-DATE/SPARE HOUSEKEEPING FIELDS AS THE MASTER RECORD IN
008680*  FDPROJECT.COB, PASSED DOWN THROUGH LOAD/FILTER/SORT/PLACE SO
008690*  NOTHING IS LOST IF A LATER ENHANCEMENT WANTS TO REPORT ON IT.
008700       01  WS-PROJECT-TABLE.
008800           05  WS-PROJECT-ENTRY OCCURS 200 TIMES.
008900               10  PT-ID               PIC X(06).
009000               10  PT-TITLE            PIC X(35).
009100               10  PT-DEADLINE         PIC 9(02).
009200               10  PT-REVENUE          PIC 9(09)V99.
009210               10  PT-STATUS-FLAG      PIC X(01).
009220               10  PT-ADDED-DATE       PIC 9(06).
009230               10  PT-SPARE-NUM-1      PIC 9(05).
009250               10  FILLER              PIC X(02).
009300
009400       01  WS-ELIGIBLE-TABLE.
009500           05  WS-ELIGIBLE-ENTRY OCCURS 200 TIMES.
009600               10  ET-ID               PIC X(06).
009700               10  ET-TITLE            PIC X(35).
009800               10  ET-DEADLINE         PIC 9(02).
009900               10  ET-REVENUE          PIC 9(09)V99.
009910               10  ET-STATUS-FLAG      PIC X(01).
009920               10  ET-ADDED-DATE       PIC 9(06).
009930               10  ET-SPARE-NUM-1      PIC 9(05).
009950               10  FILLER              PIC X(02).
010000
010100       01  WS-SWAP-ENTRY.
010200           05  SW-ID                   PIC X(06).
010300           05  SW-TITLE                PIC X(35).
010400           05  SW-DEADLINE             PIC 9(02).
010500           05  SW-REVENUE              PIC 9(09)V99.
010510           05  SW-STATUS-FLAG          PIC X(01).
010520           05  SW-ADDED-DATE           PIC 9(06).
010530           05  SW-SPARE-NUM-1          PIC 9(05).
010550           05  FILLER                  PIC X(02).
010600
010700       01  WS-SLOT-TABLE.
010800           05  WS-SLOT OCCURS 5 TIMES.
010900               10  SL-DAY-NAME         PIC X(09).
011000               10  SL-OCCUPIED-FLAG    PIC X          VALUE "N".
011100                   88  SL-OCCUPIED                    VALUE "Y".
011200               10  SL-PROJECT-ID       PIC X(06).
011300               10  SL-TITLE            PIC X(35).
011400               10  SL-REVENUE          PIC 9(09)V99.
011410               10  SL-STATUS-FLAG      PIC X(01).
011420               10  SL-ADDED-DATE       PIC 9(06).
011430               10  SL-SPARE-NUM-1      PIC 9(05).
011450               10  FILLER              PIC X(02).
011500
011600       01  WS-MISSED-TABLE.
011700           05  WS-MISSED-ENTRY OCCURS 200 TIMES.
011800               10  MT-ID               PIC X(06).
011900               10  MT-TITLE            PIC X(35).
012000               10  MT-DEADLINE         PIC 9(02).
012100               10  MT-REVENUE          PIC 9(09)V99.
012110               10  MT-STATUS-FLAG      PIC X(01).
012120               10  MT-ADDED-DATE       PIC 9(06).
012130               10  MT-SPARE-NUM-1      PIC 9(05).
012150               10  FILLER              PIC X(02).
012200
012300       01  WS-TOTALS.
012400           05  WS-TOTAL-SCHEDULED-REVENUE  PIC 9(09)V99 VALUE ZERO.
012500           05  WS-TOTAL-MISSED-REVENUE     PIC 9(09)V99 VALUE ZERO.
012550           05  FILLER                      PIC X(02)   VALUE SPACE.
012600
012700       01  WS-REVENUE-EDIT                 PIC ZZZ,ZZZ,ZZ9.99.
012800
012900       01  SCHEDULE-HEADER-LINE-1.
013000           05  FILLER                 PIC X(24)      VALUE SPACE.
013100           05  FILLER                 PIC X(24)
013200               VALUE "OPTIMAL WEEKLY SCHEDULE".
013300           05  FILLER                 PIC X(32)      VALUE SPACE.
013400
013500       01  SCHEDULE-HEADER-LINE-2.
013600           05  FILLER                 PIC X(02)      VALUE SPACE.
013700           05  FILLER                 PIC X(09)      VALUE "DAY".
013800           05  FILLER                 PIC X(06)      VALUE SPACE.
013900           05  FILLER                 PIC X(35)      VALUE "PROJECT".
014000           05  FILLER                 PIC X(02)      VALUE SPACE.
014100           05  FILLER                 PIC X(14)
014200               VALUE "REVENUE (RS.)".
014300           05  FILLER                 PIC X(12)      VALUE SPACE.
014400
014500       01  SCHEDULE-DETAIL-LINE.
014600           05  FILLER                 PIC X(02)      VALUE SPACE.
014700           05  SD-DAY                 PIC X(09).
014800           05  FILLER                 PIC X(06)      VALUE SPACE.
014900           05  SD-PROJECT             PIC X(35).
015000           05  FILLER                 PIC X(02)      VALUE SPACE.
015100           05  SD-REVENUE             PIC X(14).
015200           05  FILLER                 PIC X(12)      VALUE SPACE.
015300
015400       01  SCHEDULE-TRAILER-LINE.
015500           05  FILLER                 PIC X(02)      VALUE SPACE.
015600           05  FILLER                 PIC X(14)
015700               VALUE "TOTAL REVENUE".
015800           05  FILLER                 PIC X(02)      VALUE SPACE.
015900           05  FILLER                 PIC X(01)      VALUE "=".
016000           05  FILLER                 PIC X(02)      VALUE SPACE.
016100           05  ST-REVENUE             PIC ZZZ,ZZZ,ZZ9.99.
016200           05  FILLER                 PIC X(45)      VALUE SPACE.
016300
016400       01  MISSED-HEADER-LINE.
016500           05  FILLER                 PIC X(02)      VALUE SPACE.
016600           05  FILLER                 PIC X(06)      VALUE "ID".
016700           05  FILLER                 PIC X(04)      VALUE SPACE.
016800           05  FILLER                 PIC X(35)      VALUE "TITLE".
016900           05  FILLER                 PIC X(02)      VALUE SPACE.
017000           05  FILLER                 PIC X(08)      VALUE "DEADLINE".
017100           05  FILLER                 PIC X(02)      VALUE SPACE.
017200           05  FILLER                 PIC X(14)
017300               VALUE "REVENUE (RS.)".
017400           05  FILLER                 PIC X(07)      VALUE SPACE.
017500
017600       01  MISSED-DETAIL-LINE.
017700           05  FILLER                 PIC X(02)      VALUE SPACE.
017800           05  MD-ID                  PIC X(06).
017900           05  FILLER                 PIC X(04)      VALUE SPACE.
018000           05  MD-TITLE               PIC X(35).
018100           05  FILLER                 PIC X(02)      VALUE SPACE.
018200           05  MD-DEADLINE            PIC Z9.
018300           05  FILLER                 PIC X(08)      VALUE SPACE.
018400           05  MD-REVENUE             PIC ZZZ,ZZZ,ZZ9.99.
018500           05  FILLER                 PIC X(03)      VALUE SPACE.
018600
018700       01  MISSED-TRAILER-LINE.
018800           05  FILLER                 PIC X(02)      VALUE SPACE.
018900           05  FILLER                 PIC X(25)
019000               VALUE "TOTAL UNSCHEDULED REVENUE".
019100           05  FILLER                 PIC X(02)      VALUE SPACE.
019200           05  FILLER                 PIC X(01)      VALUE "=".
019300           05  FILLER                 PIC X(02)      VALUE SPACE.
019400           05  MT-REVENUE-TOTAL       PIC ZZZ,ZZZ,ZZ9.99.
019500           05  FILLER                 PIC X(34)      VALUE SPACE.
019600
019700       01  ALL-SCHEDULED-LINE.
019800           05  FILLER                 PIC X(02)      VALUE SPACE.
019900           05  FILLER                 PIC X(49)
020000               VALUE "ALL AVAILABLE PROJECTS WERE SCHEDULED THIS WEEK.".
020100           05  FILLER                 PIC X(29)      VALUE SPACE.
020200
020300       01  NO-PROJECTS-LINE.
020400           05  FILLER                 PIC X(02)      VALUE SPACE.
020500           05  FILLER                 PIC X(17)
020600               VALUE "NO PROJECTS FOUND".
020700           05  FILLER                 PIC X(61)      VALUE SPACE.
020800
020900       01  NO-ELIGIBLE-LINE.
021000           05  FILLER                 PIC X(02)      VALUE SPACE.
021100           05  FILLER                 PIC X(24)
021200               VALUE "NO ELIGIBLE PROJECTS".
021300           05  FILLER                 PIC X(54)      VALUE SPACE.
021400
021500       PROCEDURE DIVISION.
021600
021700       0000-MAIN-LINE.
021800           PERFORM 1000-INITIALIZE.
021850           PERFORM 2000-RUN-SCHEDULE
021860               THRU 2000-RUN-SCHEDULE-EXIT.
022000           PERFORM 9000-TERMINATE.
022100
022200       EXIT PROGRAM.
022300
022400       1000-INITIALIZE.
022500           OPEN INPUT PROJECT-MASTER.
022600           OPEN EXTEND SCHEDULE-REPORT.
022700           READ PROJECT-MASTER
022800               AT END SET EOF-MASTER TO TRUE.
022900
023000******************************************************************
023100*  RULE R7 - ONLY PROJECTS WITH A DEADLINE ARE CONSIDERED; RULE
023200*  R8 - THE SORT BY REVENUE; RULE R9/R10 - THE GREEDY LATEST-SLOT
023300*  PLACEMENT; RULE R11/R12 - THE TOTALS AND MISSED-LIST WORDING.
023350*  CR-0361 - RECAST AS A PERFORM ... THRU RANGE.  AN EMPTY MASTER
023360*  OR A MASTER WITH NOTHING ELIGIBLE NOW GOES STRAIGHT TO THE
023370*  RANGE'S OWN EXIT PARAGRAPH AFTER WRITING ITS ONE-LINE MESSAGE,
023380*  THE SAME SHORT-CIRCUIT THE OLD IF/ELSE NESTING GAVE, ONLY
023390*  WITHOUT NESTING THE WHOLE SORT/PLACE/PRINT SEQUENCE INSIDE IT.
024000******************************************************************
024010       2000-RUN-SCHEDULE.
024020           PERFORM 2100-LOAD-PROJECT-TABLE
024030               UNTIL EOF-MASTER.
024040           IF WS-PROJECT-COUNT = ZERO
024050               PERFORM 3900-WRITE-NO-PROJECTS-LINE
024060               GO TO 2000-RUN-SCHEDULE-EXIT.
024070           PERFORM 2200-FILTER-ELIGIBLE.
024080           IF WS-ELIGIBLE-COUNT = ZERO
024090               PERFORM 3950-WRITE-NO-ELIGIBLE-LINE
024095               GO TO 2000-RUN-SCHEDULE-EXIT.
024100           PERFORM 2300-SORT-BY-REVENUE.
024110           PERFORM 2350-INITIALIZE-SLOTS.
024120           PERFORM 2400-PLACE-PROJECTS.
024130           PERFORM 3000-WRITE-SCHEDULE-HEADER.
024140           PERFORM 3100-WRITE-SCHEDULE-DETAIL.
024150           PERFORM 3150-WRITE-SCHEDULE-TRAILER.
024160           PERFORM 3200-WRITE-MISSED-SECTION.
024170
024180       2000-RUN-SCHEDULE-EXIT.
024190           EXIT.
025200
025300       2100-LOAD-PROJECT-TABLE.
025400           ADD 1 TO WS-PROJECT-COUNT.
025500           MOVE PR-ID       TO PT-ID (WS-PROJECT-COUNT).
025600           MOVE PR-TITLE    TO PT-TITLE (WS-PROJECT-COUNT).
025700           MOVE PR-DEADLINE TO PT-DEADLINE (WS-PROJECT-COUNT).
025800           MOVE PR-REVENUE  TO PT-REVENUE (WS-PROJECT-COUNT).
025810*    CR-0360 - CARRY THE MASTER'S HOUSEKEEPING FIELDS INTO
025815*    THE TABLE SO THEY RIDE ALONG FOR THE REST OF THE RUN.
025820           MOVE PR-STATUS-FLAG    TO PT-STATUS-FLAG
025825                                      (WS-PROJECT-COUNT).
025830           MOVE PR-ADDED-DATE-NUM TO PT-ADDED-DATE
025835                                      (WS-PROJECT-COUNT).
025840           MOVE PR-SPARE-NUM-1    TO PT-SPARE-NUM-1
025845                                      (WS-PROJECT-COUNT).
025900           READ PROJECT-MASTER
026000               AT END SET EOF-MASTER TO TRUE.
026100
026200       2200-FILTER-ELIGIBLE.
026300           MOVE 1 TO WS-PROJ-SUB.
026400           PERFORM 2210-FILTER-ONE-PROJECT
026500               UNTIL WS-PROJ-SUB > WS-PROJECT-COUNT.
026600
026700       2210-FILTER-ONE-PROJECT.
026800           IF PT-DEADLINE (WS-PROJ-SUB) NOT = ZERO
026900               ADD 1 TO WS-ELIGIBLE-COUNT
027000               MOVE PT-ID (WS-PROJ-SUB)
027100                   TO ET-ID (WS-ELIGIBLE-COUNT)
027200               MOVE PT-TITLE (WS-PROJ-SUB)
027300                   TO ET-TITLE (WS-ELIGIBLE-COUNT)
027400               MOVE PT-DEADLINE (WS-PROJ-SUB)
027500                   TO ET-DEADLINE (WS-ELIGIBLE-COUNT)
027600               MOVE PT-REVENUE (WS-PROJ-SUB)
027700                   TO ET-REVENUE (WS-ELIGIBLE-COUNT)
027710               MOVE PT-STATUS-FLAG (WS-PROJ-SUB)
027720                   TO ET-STATUS-FLAG (WS-ELIGIBLE-COUNT)
027730               MOVE PT-ADDED-DATE (WS-PROJ-SUB)
027740                   TO ET-ADDED-DATE (WS-ELIGIBLE-COUNT)
027750               MOVE PT-SPARE-NUM-1 (WS-PROJ-SUB)
027760                   TO ET-SPARE-NUM-1 (WS-ELIGIBLE-COUNT).
027800           ADD 1 TO WS-PROJ-SUB.
027900
028000******************************************************************
028100*  SELECTION SORT, REVENUE DESCENDING.  THE INNER LOOP USES A
028200*  STRICT GREATER-THAN COMPARE SO AN ENTRY NEVER DISPLACES AN
028300*  EARLIER ONE WITH AN EQUAL REVENUE - TIES KEEP THE MASTER'S
028400*  OWN ID-ASCENDING ORDER (RULE R8).  THIS IS THE SAME PLAIN
028410*  SELECTION SORT THE SHOP HAS USED FOR YEARS ON SMALL WORKING-
028420*  STORAGE TABLES - NO SORT VERB, NO EXTRA WORK FILE, JUST THE
028430*  THREE PARAGRAPHS BELOW.  WS-ELIGIBLE-COUNT NEVER RUNS PAST THE
028440*  200-ENTRY TABLE SIZE SO THE SORT NEVER HAS MUCH TO DO.
028500******************************************************************
028600       2300-SORT-BY-REVENUE.
028700           MOVE 1 TO WS-OUTER.
028800           PERFORM 2310-SORT-OUTER-STEP
028900               UNTIL WS-OUTER >= WS-ELIGIBLE-COUNT.
029000
029010*    ONE PASS OF THE OUTER LOOP FINDS THE HIGHEST-REVENUE ENTRY
029020*    STILL UNSORTED (WS-OUTER THRU WS-ELIGIBLE-COUNT) AND PUTS IT
029030*    IN PLACE AT WS-OUTER.  WS-BEST TRACKS THE SUBSCRIPT OF THE
029040*    BEST CANDIDATE SEEN SO FAR; IF IT NEVER MOVES OFF WS-OUTER
029050*    THE ENTRY WAS ALREADY IN PLACE AND THE SWAP IS SKIPPED.
029100       2310-SORT-OUTER-STEP.
029200           MOVE WS-OUTER TO WS-BEST.
029300           ADD 1 TO WS-OUTER GIVING WS-INNER.
029400           PERFORM 2320-SORT-INNER-STEP
029500               UNTIL WS-INNER > WS-ELIGIBLE-COUNT.
029600           IF WS-BEST NOT = WS-OUTER
029700               PERFORM 2330-SWAP-ENTRIES.
029800           ADD 1 TO WS-OUTER.
029900
029910*    TESTS ONE REMAINING ENTRY AGAINST THE BEST FOUND SO FAR.
029920*    STRICT > ONLY - AN EQUAL REVENUE LEAVES WS-BEST ALONE SO
029930*    THE EARLIER (LOWER-SUBSCRIPT, LOWER-ID) ENTRY STAYS AHEAD.
030000       2320-SORT-INNER-STEP.
030100           IF ET-REVENUE (WS-INNER) > ET-REVENUE (WS-BEST)
030200               MOVE WS-INNER TO WS-BEST.
030300           ADD 1 TO WS-INNER.
030400
030410*    THREE-WAY SWAP THROUGH WS-SWAP-ENTRY (THE SAME PATTERN THE
030420*    SHOP USES ANYWHERE A TABLE ENTRY HAS TO MOVE) - OUTER ENTRY
030430*    PARKED IN THE SWAP AREA, BEST ENTRY MOVED DOWN TO OUTER'S
030440*    SLOT, THEN THE PARKED ENTRY MOVED UP INTO BEST'S OLD SLOT.
030450*    CR-0360 - THE HOUSEKEEPING FIELDS MOVE WITH THE REST OF THE
030460*    ENTRY SO A PROJECT'S STATUS/ADDED-DATE STAYS ATTACHED TO IT
030470*    NO MATTER WHERE THE SORT LEAVES IT IN THE TABLE.
030500       2330-SWAP-ENTRIES.
030600           MOVE ET-ID (WS-OUTER)          TO SW-ID.
030700           MOVE ET-TITLE (WS-OUTER)       TO SW-TITLE.
030800           MOVE ET-DEADLINE (WS-OUTER)    TO SW-DEADLINE.
030900           MOVE ET-REVENUE (WS-OUTER)     TO SW-REVENUE.
030910           MOVE ET-STATUS-FLAG (WS-OUTER) TO SW-STATUS-FLAG.
030920           MOVE ET-ADDED-DATE (WS-OUTER)  TO SW-ADDED-DATE.
030930           MOVE ET-SPARE-NUM-1 (WS-OUTER) TO SW-SPARE-NUM-1.
031000           MOVE ET-ID (WS-BEST)           TO ET-ID (WS-OUTER).
031100           MOVE ET-TITLE (WS-BEST)        TO ET-TITLE (WS-OUTER).
031200           MOVE ET-DEADLINE (WS-BEST)     TO ET-DEADLINE (WS-OUTER).
031300           MOVE ET-REVENUE (WS-BEST)      TO ET-REVENUE (WS-OUTER).
031310           MOVE ET-STATUS-FLAG (WS-BEST)  TO ET-STATUS-FLAG (WS-OUTER).
031320           MOVE ET-ADDED-DATE (WS-BEST)   TO ET-ADDED-DATE (WS-OUTER).
031330           MOVE ET-SPARE-NUM-1 (WS-BEST)  TO ET-SPARE-NUM-1 (WS-OUTER).
031400           MOVE SW-ID                     TO ET-ID (WS-BEST).
031500           MOVE SW-TITLE                  TO ET-TITLE (WS-BEST).
031600           MOVE SW-DEADLINE               TO ET-DEADLINE (WS-BEST).
031700           MOVE SW-REVENUE                TO ET-REVENUE (WS-BEST).
031710           MOVE SW-STATUS-FLAG            TO ET-STATUS-FLAG (WS-BEST).
031720           MOVE SW-ADDED-DATE             TO ET-ADDED-DATE (WS-BEST).
031730           MOVE SW-SPARE-NUM-1            TO ET-SPARE-NUM-1 (WS-BEST).
031800
031900       2350-INITIALIZE-SLOTS.
032000           MOVE 1 TO WS-DAY-SUB.
032100           PERFORM 2360-INITIALIZE-ONE-SLOT
032200               UNTIL WS-DAY-SUB > 5.
032300
032310*    CLEARS THE OCCUPIED FLAG AND NAMES THE DAY, SO A SLOT LEFT
032320*    OVER FROM THE PRIOR NIGHT'S RUN NEVER LOOKS PRE-FILLED.
032400       2360-INITIALIZE-ONE-SLOT.
032500           MOVE WS-DAY-NAME (WS-DAY-SUB) TO SL-DAY-NAME (WS-DAY-SUB).
032600           MOVE "N" TO SL-OCCUPIED-FLAG (WS-DAY-SUB).
032700           ADD 1 TO WS-DAY-SUB.
032800
032900******************************************************************
033000*  RULE R9 - LATEST FREE DAY ON OR BEFORE MIN(DEADLINE,5); RULE
033100*  R10 - A SLOT ONCE TAKEN STOPS THE SCAN FOR EVERY LATER PROJECT.
033150*  THE ELIGIBLE TABLE IS ALREADY IN REVENUE-DESCENDING ORDER FROM
033160*  2300-SORT-BY-REVENUE, SO WALKING IT TOP TO BOTTOM AND GRABBING
033170*  THE LATEST OPEN DAY FOR EACH ENTRY IN TURN IS THE WHOLE OF THE
033180*  GREEDY ALGORITHM - NO BACKTRACKING, NO RESCHEDULING ONCE A
033190*  PROJECT HAS A DAY.
033200******************************************************************
033300       2400-PLACE-PROJECTS.
033400           MOVE 1 TO WS-PLACE-SUB.
033500           PERFORM 2410-PLACE-ONE-PROJECT
033600               UNTIL WS-PLACE-SUB > WS-ELIGIBLE-COUNT.
033700
033710*    A DEADLINE PAST THE FIVE-DAY WEEK IS CAPPED AT DAY 5 (A
033720*    PROJECT CANNOT BE SCHEDULED LATER THAN THE WEEK ALLOWS), AND
033730*    THE SCAN FOR AN OPEN DAY ALWAYS STARTS THERE AND WORKS
033740*    BACKWARD - RULE R9's "LATEST FREE DAY ON OR BEFORE THE
033750*    DEADLINE."  WS-FOUND-SWITCH IS RESET EVERY PROJECT SO A
033760*    STALE "Y" FROM THE PRIOR ENTRY CANNOT SHORT-CIRCUIT THE SCAN.
033800       2410-PLACE-ONE-PROJECT.
033900           IF ET-DEADLINE (WS-PLACE-SUB) > 5
034000               MOVE 5 TO WS-LATEST-DAY
034100           ELSE
034200               MOVE ET-DEADLINE (WS-PLACE-SUB) TO WS-LATEST-DAY.
034300           MOVE WS-LATEST-DAY TO WS-SCAN-DAY.
034400           MOVE "N" TO WS-FOUND-SWITCH.
034500           PERFORM 2420-SCAN-FOR-FREE-SLOT
034600               UNTIL WS-SCAN-DAY < 1 OR FOUND-SLOT.
034700           IF NOT FOUND-SLOT
034800               PERFORM 2440-ADD-TO-MISSED.
034900           ADD 1 TO WS-PLACE-SUB.
035000
035010*    WALKS BACKWARD FROM THE CAPPED DEADLINE ONE DAY AT A TIME.
035020*    AN OCCUPIED DAY IS SKIPPED (RULE R10 - ONCE TAKEN, STAYS
035030*    TAKEN); THE FIRST OPEN DAY FOUND STOPS THE SCAN BY SETTING
035040*    FOUND-SLOT, WHICH ALSO SATISFIES 2410's PERFORM UNTIL.
035100       2420-SCAN-FOR-FREE-SLOT.
035200           IF SL-OCCUPIED (WS-SCAN-DAY)
035300               SUBTRACT 1 FROM WS-SCAN-DAY
035400           ELSE
035500               PERFORM 2430-OCCUPY-SLOT
035600               SET FOUND-SLOT TO TRUE.
035700
035710*    CR-0360 - THE HOUSEKEEPING FIELDS RIDE ALONG WITH THE ID/
035720*    TITLE/REVENUE ONTO THE SLOT, SO THE PRINTED SCHEDULE LINE
035730*    (AND ANY FUTURE ENHANCEMENT THAT WANTS THEM) CAN STILL SEE
035740*    A PLACED PROJECT'S STATUS AND ADD DATE WITHOUT GOING BACK
035750*    TO THE MASTER.
035800       2430-OCCUPY-SLOT.
035900           MOVE ET-ID (WS-PLACE-SUB)
036000               TO SL-PROJECT-ID (WS-SCAN-DAY).
036100           MOVE ET-TITLE (WS-PLACE-SUB)
036200               TO SL-TITLE (WS-SCAN-DAY).
036300           MOVE ET-REVENUE (WS-PLACE-SUB)
036400               TO SL-REVENUE (WS-SCAN-DAY).
036410           MOVE ET-STATUS-FLAG (WS-PLACE-SUB)
036420               TO SL-STATUS-FLAG (WS-SCAN-DAY).
036430           MOVE ET-ADDED-DATE (WS-PLACE-SUB)
036440               TO SL-ADDED-DATE (WS-SCAN-DAY).
036450           MOVE ET-SPARE-NUM-1 (WS-PLACE-SUB)
036460               TO SL-SPARE-NUM-1 (WS-SCAN-DAY).
036500           MOVE "Y" TO SL-OCCUPIED-FLAG (WS-SCAN-DAY).
036600           ADD ET-REVENUE (WS-PLACE-SUB)
036700               TO WS-TOTAL-SCHEDULED-REVENUE.
036800
036810*    RULE R11/R12 - A PROJECT THAT RUNS THE SCAN DOWN PAST DAY 1
036820*    WITHOUT FINDING AN OPEN SLOT HAS MISSED THE WEEK ENTIRELY;
036830*    IT GOES ON THE MISSED LIST AND ITS REVENUE FALLS OUT OF THE
036840*    SCHEDULED TOTAL INTO THE MISSED TOTAL FOR THE TRAILER LINES.
036900       2440-ADD-TO-MISSED.
037000           ADD 1 TO WS-MISSED-COUNT.
037100           MOVE ET-ID (WS-PLACE-SUB)
037150               TO MT-ID (WS-MISSED-COUNT).
037200           MOVE ET-TITLE (WS-PLACE-SUB)
037250               TO MT-TITLE (WS-MISSED-COUNT).
037300           MOVE ET-DEADLINE (WS-PLACE-SUB)
037400               TO MT-DEADLINE (WS-MISSED-COUNT).
037500           MOVE ET-REVENUE (WS-PLACE-SUB)
037550               TO MT-REVENUE (WS-MISSED-COUNT).
037560           MOVE ET-STATUS-FLAG (WS-PLACE-SUB)
037565               TO MT-STATUS-FLAG (WS-MISSED-COUNT).
037570           MOVE ET-ADDED-DATE (WS-PLACE-SUB)
037575               TO MT-ADDED-DATE (WS-MISSED-COUNT).
037580           MOVE ET-SPARE-NUM-1 (WS-PLACE-SUB)
037585               TO MT-SPARE-NUM-1 (WS-MISSED-COUNT).
037600           ADD ET-REVENUE (WS-PLACE-SUB) TO WS-TOTAL-MISSED-REVENUE.
037650
037700*    THE PRINT SECTION BELOW KNOWS NOTHING ABOUT HOW THE SCHEDULE
037710*    WAS BUILT - IT JUST WALKS THE FIVE SLOTS AND THE MISSED
037720*    TABLE IN ORDER AND FORMATS WHAT IT FINDS, THE SAME SPLIT
037730*    BETWEEN "WORK OUT THE ANSWER" AND "PRINT THE ANSWER" THE
037740*    SHOP USES ON EVERY REPORT PROGRAM.
037800       3000-WRITE-SCHEDULE-HEADER.
037900           WRITE SCHEDULE-REPORT-RECORD FROM SCHEDULE-HEADER-LINE-1.
038000           MOVE SPACE TO SCHEDULE-REPORT-RECORD.
038100           WRITE SCHEDULE-REPORT-RECORD.
038200           WRITE SCHEDULE-REPORT-RECORD FROM SCHEDULE-HEADER-LINE-2.
038300
038310*    ONE LINE PER WEEKDAY, MONDAY THROUGH FRIDAY, WHETHER THE
038320*    DAY GOT A PROJECT OR NOT - RULE R11 WANTS THE WHOLE WEEK
038330*    SHOWN SO AN OPEN DAY IS AS VISIBLE AS A FILLED ONE.
038400       3100-WRITE-SCHEDULE-DETAIL.
038500           MOVE 1 TO WS-DAY-SUB.
038600           PERFORM 3110-WRITE-ONE-DETAIL-LINE
038700               UNTIL WS-DAY-SUB > 5.
038800
038900       3110-WRITE-ONE-DETAIL-LINE.
039000           MOVE SPACE TO SCHEDULE-DETAIL-LINE.
039100           MOVE SL-DAY-NAME (WS-DAY-SUB) TO SD-DAY.
039200           IF SL-OCCUPIED (WS-DAY-SUB)
039300               MOVE SL-TITLE (WS-DAY-SUB)   TO SD-PROJECT
039400               MOVE SL-REVENUE (WS-DAY-SUB) TO WS-REVENUE-EDIT
039500               MOVE WS-REVENUE-EDIT         TO SD-REVENUE
039600           ELSE
039700               MOVE "-- NO PROJECT SCHEDULED --" TO SD-PROJECT
039800               MOVE "---"                        TO SD-REVENUE.
039900           WRITE SCHEDULE-REPORT-RECORD FROM SCHEDULE-DETAIL-LINE.
040000           ADD 1 TO WS-DAY-SUB.
040100
040110*    RULE R11 - THE WEEK'S SCHEDULED REVENUE IS THE SUM OF ONLY
040120*    THE DAYS THAT GOT A PROJECT, ACCUMULATED AS EACH SLOT WAS
040130*    FILLED BACK IN 2430-OCCUPY-SLOT, NOT RECOMPUTED HERE.
040200       3150-WRITE-SCHEDULE-TRAILER.
040300           MOVE SPACE TO SCHEDULE-REPORT-RECORD.
040400           WRITE SCHEDULE-REPORT-RECORD.
040500           MOVE WS-TOTAL-SCHEDULED-REVENUE TO ST-REVENUE.
040600           WRITE SCHEDULE-REPORT-RECORD FROM SCHEDULE-TRAILER-LINE.
040700
040710*    RULE R12 - IF NOTHING MISSED, SAY SO IN ONE LINE; OTHERWISE
040720*    PRINT THE MISSED HEADER, ONE DETAIL LINE PER MISSED PROJECT
040730*    IN THE SAME ORDER THE ELIGIBLE TABLE LEFT THEM (REVENUE
040740*    DESCENDING - THE HIGHEST-REVENUE MISSES SHOW FIRST), AND A
040750*    TRAILER WITH THE MISSED REVENUE TOTAL.
040800       3200-WRITE-MISSED-SECTION.
040900           MOVE SPACE TO SCHEDULE-REPORT-RECORD.
041000           WRITE SCHEDULE-REPORT-RECORD.
041100           IF WS-MISSED-COUNT = ZERO
041200               WRITE SCHEDULE-REPORT-RECORD FROM ALL-SCHEDULED-LINE
041300           ELSE
041400               WRITE SCHEDULE-REPORT-RECORD FROM MISSED-HEADER-LINE
041500               MOVE 1 TO WS-MISSED-SUB
041600               PERFORM 3230-WRITE-ONE-MISSED-LINE
041700                   UNTIL WS-MISSED-SUB > WS-MISSED-COUNT
041800               MOVE SPACE TO SCHEDULE-REPORT-RECORD
041900               WRITE SCHEDULE-REPORT-RECORD
042000               MOVE WS-TOTAL-MISSED-REVENUE TO MT-REVENUE-TOTAL
042100               WRITE SCHEDULE-REPORT-RECORD FROM MISSED-TRAILER-LINE.
042200
042210*    ID/TITLE/DEADLINE/REVENUE ARE ALL THE MISSED LINE PRINTS -
042220*    THE HOUSEKEEPING FIELDS CARRIED ONTO MT- BY 2440-ADD-TO-
042230*    MISSED ARE NOT PART OF THIS REPORT'S LAYOUT, ONLY HELD IN
042240*    THE TABLE FOR WHATEVER READS IT NEXT.
042300       3230-WRITE-ONE-MISSED-LINE.
042400           MOVE MT-ID (WS-MISSED-SUB)       TO MD-ID.
042500           MOVE MT-TITLE (WS-MISSED-SUB)    TO MD-TITLE.
042600           MOVE MT-DEADLINE (WS-MISSED-SUB) TO MD-DEADLINE.
042700           MOVE MT-REVENUE (WS-MISSED-SUB)  TO MD-REVENUE.
042800           WRITE SCHEDULE-REPORT-RECORD FROM MISSED-DETAIL-LINE.
042900           ADD 1 TO WS-MISSED-SUB.
043000
043010*    REACHED ONLY WHEN 2000-RUN-SCHEDULE FOUND THE MASTER EMPTY -
043020*    NO HEADER, NO TRAILER, JUST THE ONE LINE - THERE IS NOTHING
043030*    ELSE TO REPORT.
043100       3900-WRITE-NO-PROJECTS-LINE.
043200           WRITE SCHEDULE-REPORT-RECORD FROM NO-PROJECTS-LINE.
043300
043310*    REACHED WHEN THE MASTER HAD PROJECTS BUT NOT ONE OF THEM
043320*    CARRIED A DEADLINE (RULE R7) - STILL NO SCHEDULE TO PRINT.
043400       3950-WRITE-NO-ELIGIBLE-LINE.
043500           WRITE SCHEDULE-REPORT-RECORD FROM NO-ELIGIBLE-LINE.
043600
043610*    BOTH FILES ARE SHARED WITH THE OTHER TWO NIGHTLY STEPS -
043620*    PROJMAIN CALLS THIS STEP LAST, SO CLOSING THEM HERE CLOSES
043630*    THE ONE SCHEDULE-REPORT THE WHOLE RUN HAS BEEN EXTENDING.
043700       9000-TERMINATE.
043800           CLOSE PROJECT-MASTER.
043900           CLOSE SCHEDULE-REPORT.
