000100******************************************************************
000200*  FCPROJECT.COB
000300*  FILE-CONTROL MEMBER FOR THE PROJECT MASTER FILE (PRJMAST).
000400*  COPIED INTO PROJADD, PROJVIEW AND PROJSKED SO ALL THREE
000500*  PROGRAMS SHARE ONE DEFINITION OF THE MASTER FILE.
000600*  MASTER IS SEQUENTIAL, FIXED LENGTH, KEPT IN ASCENDING
000700*  PROJECT-ID ORDER BY APPEND-ONLY WRITES -- NO RANDOM ACCESS.
000800******************************************************************
000900*  CHANGE LOG
001000*  DATE     PGMR  TKT      DESCRIPTION
001100*  03/09/88 DRH   INIT     ORIGINAL MEMBER FOR PROJECT MASTER.
001200*  11/14/96 TJO   CR-0219  RENAMED FILE-NAME FROM PROJECT-FILE
001300*                          TO PROJECT-MASTER FOR SCHEDULING RUN.
001400******************************************************************
001500           SELECT PROJECT-MASTER ASSIGN TO "PROJMSTR"
001600               ORGANIZATION IS SEQUENTIAL
001700               ACCESS MODE IS SEQUENTIAL.
