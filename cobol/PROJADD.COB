000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PROJADD.
000300       AUTHOR.        D R HOLLAND.
000400       INSTALLATION.  MERIDIAN CONSULTING GROUP - DATA PROCESSING.
000500       DATE-WRITTEN.  03/09/1988.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  PROJADD  -  PROJECT ADD-REQUEST TRANSACTION STEP.
001100*
001200*  FIRST STEP OF THE NIGHTLY SCHEDULING RUN.  READS ONE ADD
001300*  REQUEST PER RECORD FROM ADD-REQUESTS, EDITS IT THROUGH PRCHK,
001400*  ASSIGNS THE NEXT PROJECT-ID AND APPENDS IT TO PROJECT-MASTER.
001500*  EVERY REQUEST, GOOD OR BAD, GETS ONE LINE ON SCHEDULE-REPORT,
001600*  WHICH THIS STEP OPENS FRESH - THE LATER STEPS IN THE RUN
001700*  (PROJVIEW, PROJSKED) EXTEND THE SAME PRINT FILE.
001800*
001900*  THIS STEP USED TO BE THE INTERACTIVE "ADD A PROJECT" SCREEN -
002000*  OPERATORS TYPED PROJECT NUMBER, NAME, DATES, BUDGET AND COST
002100*  AT A TERMINAL.  THE SCHEDULING REWRITE DROPPED THE TERMINAL
002200*  DIALOGUE IN FAVOUR OF A TRANSACTION FILE BUILT BY THE FRONT
002300*  OFFICE, AND DROPPED THE DATE/BUDGET/COST FIELDS THAT BELONGED
002400*  TO THE OLD PROJECT-TRACKING SYSTEM - THIS RUN ONLY CARES
002500*  ABOUT TITLE, DEADLINE DAY AND EXPECTED REVENUE.
002600******************************************************************
002700*  CHANGE LOG
002800*  DATE     PGMR  TKT      DESCRIPTION
002900*  03/09/88 DRH   INIT     ORIGINAL INTERACTIVE ADD-A-PROJECT
003000*                          SCREEN (PROJECT NUMBER/NAME/DATES/
003100*                          BUDGET/COST), CALLED FROM HAPR MENU.
003200*  07/21/90 DRH   CR-0118  FACTORED FIELD EDITS OUT TO PRCHK.
003300*  11/14/96 TJO   CR-0219  SCHEDULING REWRITE.  DROPPED THE
003400*                          TERMINAL DIALOGUE AND DATE/BUDGET/
003500*                          COST FIELDS; NOW DRIVEN FROM THE
003600*                          ADD-REQUESTS TRANSACTION FILE AND
003700*                          ASSIGNS PROJECT-ID BY SCANNING THE
003800*                          MASTER FOR THE HIGH SEQUENCE NUMBER.
003900*  02/02/99 CMV   Y2K-07   REVIEWED FOR CENTURY WINDOW - NO DATE
004000*                          FIELDS REMAIN ON THIS RECORD SINCE
004100*                          CR-0219, NO CHANGE MADE.
004200*  06/30/03 TJO   CR-0341  REJECTION LINE NOW SHOWS THE RULE
004300*                          NUMBER RETURNED BY PRCHK.
004350*  09/22/03 TJO   CR-0359  ADD-COUNT AND REJECT-COUNT NOW PRINT
004360*                          ON A RUN-TOTALS LINE AT THE FOOT OF
004370*                          THE REPORT INSTEAD OF BEING CARRIED
004380*                          FOR THE WHOLE RUN FOR NO REASON.
004390*  10/06/03 TJO   CR-0360  NEW-PROJECT WRITE NOW ALSO STAMPS THE
004391*                          MASTER'S CR-0360 HOUSEKEEPING BLOCK
004392*                          (RECORD TYPE, STATUS, ADDED DATE, ETC)
004393*                          WHEN IT APPENDS TO PROJECT-MASTER.
004397*  10/14/03 TJO   CR-0361  MAIN TRANSACTION LOOP RECAST AS A
004398*                          PERFORM ... THRU RANGE WITH A GO TO ON
004399*                          END-OF-FILE - SHOP STANDARD FOR ALL
004400*                          NEW/TOUCHED PROGRAMS, PER TJO MEMO OF
004401*                          10/01/03.
004402*  10/20/03 TJO   CR-0362  BACKED THE CR-0360 HOUSEKEEPING HEADER
004403*                          OFF ADD-REQUEST-RECORD - THE FRONT
004404*                          OFFICE'S BUILD PROGRAM WRITES THIS FILE
004405*                          TO ITS OWN FIXED LAYOUT (TITLE/DEADLINE/
004406*                          REVENUE ONLY) AND WE HAVE NO STANDING TO
004407*                          WIDEN SOMEBODY ELSE'S OUTPUT.  THE
004408*                          HOUSEKEEPING BLOCK STAYS WHERE CR-0360
004409*                          PUT IT - ON THE MASTER WE OWN.
004410******************************************************************
004500
004600       ENVIRONMENT DIVISION.
004700       CONFIGURATION SECTION.
004800       SPECIAL-NAMES.
004900           C01 IS TOP-OF-FORM.
005000
005100       INPUT-OUTPUT SECTION.
005200       FILE-CONTROL.
005300           COPY "FCPROJECT.COB".
005400           COPY "FCSKEDRPT.COB".
005500
005600           SELECT ADD-REQUESTS ASSIGN TO "ADDREQ"
005700               ORGANIZATION IS LINE SEQUENTIAL.
005800
005900       DATA DIVISION.
006000       FILE SECTION.
006100           COPY "FDPROJECT.COB".
006200           COPY "FDSKEDRPT.COB".
006300
006400******************************************************************
006500*  ADD-REQUESTS - ONE TRANSACTION PER ADD REQUEST, BUILT BY THE
006600*  FRONT OFFICE.  NOT SHARED WITH ANY OTHER STEP, SO IT IS
006700*  DECLARED HERE RATHER THAN IN A COPY MEMBER.
006800******************************************************************
006900       FD  ADD-REQUESTS
007000           LABEL RECORDS ARE STANDARD.
007100
007150******************************************************************
007160*  THE FRONT OFFICE'S OWN BUILD PROGRAM WRITES THIS FILE, ONE
007170*  RECORD PER REQUEST - TITLE, DEADLINE DAY, EXPECTED REVENUE, AND
007180*  NOTHING ELSE.  CR-0362 - A WIDER LAYOUT WAS TRIED HERE AND
007190*  BACKED OUT; THIS STEP HAS NO STANDING TO CHANGE WHAT THE FRONT
007191*  OFFICE SENDS US.
007193******************************************************************
007200       01  ADD-REQUEST-RECORD.
007300           05  AR-TITLE                   PIC X(35).
007400           05  AR-DEADLINE                PIC 9(02).
007500           05  AR-REVENUE                 PIC 9(09)V99.
007600           05  FILLER                     PIC X(04)  VALUE SPACES.
007700
007800       WORKING-STORAGE SECTION.
007900       77  HIGH-SEQUENCE              PIC 9(03)      COMP VALUE ZERO.
008000       77  ADD-COUNT                  PIC 9(05)      COMP VALUE ZERO.
008100       77  REJECT-COUNT                PIC 9(05)     COMP VALUE ZERO.
008200
008300       01  SWITCHES.
008400           05  EOF-MASTER-SW          PIC X          VALUE "N".
008500               88  EOF-MASTER                        VALUE "Y".
008600           05  EOF-REQUESTS-SW        PIC X          VALUE "N".
008700               88  EOF-REQUESTS                      VALUE "Y".
008800           05  CHECK-SWITCH           PIC X          VALUE "Y".
008900               88  CHECK-OK                          VALUE "Y".
008950           05  FILLER                 PIC X(02)      VALUE SPACE.
009000
009100       01  CHECK-REASON               PIC X(02)      VALUE SPACE.
009200
009300       01  NEW-ID.
009400           05  NI-PREFIX              PIC X(03)      VALUE "PRJ".
009500           05  NI-SEQUENCE            PIC 9(03)      VALUE ZERO.
009550           05  FILLER                 PIC X(02)      VALUE SPACE.
009600       01  NEW-ID-R REDEFINES NEW-ID.
009700           05  NI-FULL-ID             PIC X(06).
009750           05  FILLER                 PIC X(02).
009800
009900       01  CONFIRM-LINE.
010000           05  FILLER                 PIC X(02)      VALUE SPACE.
010100           05  CL-STATUS              PIC X(08)      VALUE "ADDED".
010200           05  FILLER                 PIC X(02)      VALUE SPACE.
010300           05  CL-ID                  PIC X(06).
010400           05  FILLER                 PIC X(02)      VALUE SPACE.
010500           05  CL-TITLE               PIC X(35).
010600           05  FILLER                 PIC X(02)      VALUE SPACE.
010700           05  CL-DEADLINE            PIC Z9.
010800           05  FILLER                 PIC X(02)      VALUE SPACE.
010900           05  CL-REVENUE             PIC ZZZ,ZZZ,ZZ9.99.
011000           05  FILLER                 PIC X(05)      VALUE SPACE.
011100
011200       01  REJECT-LINE.
011300           05  FILLER                 PIC X(02)      VALUE SPACE.
011400           05  RL-STATUS              PIC X(08)      VALUE "REJECTED".
011500           05  FILLER                 PIC X(01)      VALUE SPACE.
011600           05  RL-TITLE               PIC X(35).
011700           05  FILLER                 PIC X(01)      VALUE SPACE.
011800           05  RL-REASON              PIC X(30).
011900           05  FILLER                 PIC X(03)      VALUE SPACE.
012000
012100       01  SECTION-HEADER.
012200           05  FILLER                 PIC X(02)      VALUE SPACE.
012300           05  FILLER                 PIC X(24)
012400               VALUE "PROJECT ADD REQUESTS".
012500           05  FILLER                 PIC X(54)      VALUE SPACE.
012550
012560******************************************************************
012570*  CR-0359 - RUN TOTALS LINE, SAME TRAILER HABIT USED ON THE
012580*  LISTING AND SCHEDULE REPORTS FARTHER DOWN THE RUN.
012590******************************************************************
012600       01  RUN-TOTALS-LINE.
012610           05  FILLER                 PIC X(02)      VALUE SPACE.
012620           05  RT-ADDED-LABEL         PIC X(20)
012630               VALUE "REQUESTS ADDED:".
012640           05  RT-ADDED-COUNT         PIC ZZZZ9.
012650           05  FILLER                 PIC X(03)      VALUE SPACE.
012660           05  RT-REJECTED-LABEL      PIC X(20)
012670               VALUE "REQUESTS REJECTED:".
012680           05  RT-REJECTED-COUNT      PIC ZZZZ9.
012690           05  FILLER                 PIC X(25)      VALUE SPACE.
012695
012700       PROCEDURE DIVISION.
012800
012900       0000-MAIN-LINE.
013000           PERFORM 1000-INITIALIZE.
013100           PERFORM 2000-PROCESS-ADD-REQUEST
013120               THRU 2000-PROCESS-ADD-REQUEST-EXIT
013200               UNTIL EOF-REQUESTS.
013300           PERFORM 9000-TERMINATE.
013400
013500       EXIT PROGRAM.
013600
013700******************************************************************
013800*  OPEN THE MASTER INPUT-ONLY LONG ENOUGH TO FIND THE CURRENT
013900*  HIGH PROJECT-ID SEQUENCE NUMBER (RULE R1), THEN RE-OPEN IT
014000*  EXTEND SO NEW RECORDS ARE APPENDED AFTER THE LAST ONE.
014100******************************************************************
014200       1000-INITIALIZE.
014300           MOVE ZERO TO HIGH-SEQUENCE.
014400           OPEN INPUT PROJECT-MASTER.
014500           PERFORM 1100-FIND-LAST-ID
014600               UNTIL EOF-MASTER.
014700           CLOSE PROJECT-MASTER.
014800           MOVE "N" TO EOF-MASTER-SW.
014900           OPEN EXTEND PROJECT-MASTER.
015000           OPEN OUTPUT SCHEDULE-REPORT.
015100           OPEN INPUT ADD-REQUESTS.
015200           WRITE SCHEDULE-REPORT-RECORD FROM SECTION-HEADER.
015300           MOVE SPACE TO SCHEDULE-REPORT-RECORD.
015400           WRITE SCHEDULE-REPORT-RECORD.
015500
015600       1100-FIND-LAST-ID.
015700           READ PROJECT-MASTER
015800               AT END SET EOF-MASTER TO TRUE
015900               NOT AT END
016000                   IF PR-ID-SEQUENCE > HIGH-SEQUENCE
016100                       MOVE PR-ID-SEQUENCE TO HIGH-SEQUENCE.
016200
016300******************************************************************
016400*  MAIN-LINE SLICE - ONE TRANSACTION AT A TIME, UNTIL
016500*  ADD-REQUESTS RUNS OUT.  CR-0361 - RECAST AS A PERFORM ... THRU
016520*  RANGE SO THE END-OF-FILE TEST CAN GO TO THE RANGE'S OWN EXIT
016540*  PARAGRAPH INSTEAD OF NESTING THE WHOLE TRANSACTION UNDER ONE
016560*  MORE LEVEL OF "NOT AT END" - SHOP STANDARD GOING FORWARD.
016600******************************************************************
016700       2000-PROCESS-ADD-REQUEST.
016800           READ ADD-REQUESTS
016900               AT END SET EOF-REQUESTS TO TRUE
017000               NOT AT END PERFORM 2100-VALIDATE-REQUEST.
017020           IF EOF-REQUESTS
017040               GO TO 2000-PROCESS-ADD-REQUEST-EXIT.
017060           IF CHECK-OK
017300               PERFORM 2200-GENERATE-NEXT-ID
017400               PERFORM 2300-WRITE-NEW-PROJECT
017500               PERFORM 2400-WRITE-CONFIRMATION
017600           ELSE
017700               PERFORM 2500-WRITE-REJECTION.
017720
017740       2000-PROCESS-ADD-REQUEST-EXIT.
017760           EXIT.
017800
017900       2100-VALIDATE-REQUEST.
018000           MOVE "Y" TO CHECK-SWITCH.
018100           MOVE SPACE TO CHECK-REASON.
018200           CALL "PRCHK" USING CHECK-SWITCH
018300                               AR-TITLE
018400                               AR-DEADLINE
018500                               AR-REVENUE
018600                               CHECK-REASON.
018700
018800******************************************************************
018900*  RULE R1 - NEXT ID IS ONE GREATER THAN THE CURRENT MASTER
019000*  HIGH SEQUENCE NUMBER, OR PRJ001 WHEN THE MASTER IS EMPTY.
019100******************************************************************
019200       2200-GENERATE-NEXT-ID.
019300           ADD 1 TO HIGH-SEQUENCE.
019400           MOVE "PRJ" TO NI-PREFIX.
019500           MOVE HIGH-SEQUENCE TO NI-SEQUENCE.
019600
019650******************************************************************
019660*  CR-0360 - STAMP THE MASTER'S HOUSEKEEPING BLOCK ON EVERY NEW
019670*  RECORD THE SAME WAY THE OTHER MASTER-FILE-OWNING STEPS IN THE
019680*  SHOP DO - RECORD TYPE, ACTIVE/NOT-DELETED FLAGS, TODAY'S DATE
019690*  AS BOTH THE ADDED DATE AND THE FIRST LAST-MAINTAINED DATE, AND
019691*  THE BATCH SOURCE CODE.  THE SPARE FIELDS START OUT ZERO/BLANK.
019692******************************************************************
019700       2300-WRITE-NEW-PROJECT.
019800           MOVE NI-FULL-ID TO PR-ID.
019900           MOVE AR-TITLE   TO PR-TITLE.
020000           MOVE AR-DEADLINE TO PR-DEADLINE.
020100           MOVE AR-REVENUE TO PR-REVENUE.
020110           MOVE "PR" TO PR-RECORD-TYPE.
020120           MOVE "A" TO PR-STATUS-FLAG.
020130           MOVE "N" TO PR-DELETE-FLAG.
020140           ACCEPT PR-ADDED-DATE FROM DATE.
020150           MOVE PR-ADDED-DATE TO PR-LAST-MAINT-DATE.
020160           MOVE "SYS1" TO PR-LAST-MAINT-USER.
020170           MOVE "BT" TO PR-SOURCE-CODE.
020180           MOVE ZERO TO PR-LAST-RUN-ID
020190                        PR-SPARE-NUM-1
020191                        PR-SPARE-NUM-2.
020192           MOVE SPACE TO PR-SPARE-ALPHA-1.
020200           WRITE PROJECT-RECORD.
020300           ADD 1 TO ADD-COUNT.
020400
020500       2400-WRITE-CONFIRMATION.
020600           MOVE SPACE TO CONFIRM-LINE.
020700           MOVE "ADDED"    TO CL-STATUS.
020800           MOVE NI-FULL-ID TO CL-ID.
020900           MOVE AR-TITLE   TO CL-TITLE.
021000           MOVE AR-DEADLINE TO CL-DEADLINE.
021100           MOVE AR-REVENUE TO CL-REVENUE.
021200           WRITE SCHEDULE-REPORT-RECORD FROM CONFIRM-LINE.
021300
021400******************************************************************
021500*  CR-0341 - REJECTION LINE SHOWS THE RULE NUMBER PRCHK HANDED
021600*  BACK SO THE FRONT OFFICE KNOWS WHICH EDIT FAILED.
021700******************************************************************
021800       2500-WRITE-REJECTION.
021900           MOVE SPACE TO REJECT-LINE.
022000           MOVE "REJECTED" TO RL-STATUS.
022100           MOVE AR-TITLE    TO RL-TITLE.
022200           EVALUATE CHECK-REASON
022300               WHEN "R3"
022400                   MOVE "R3 - TITLE MAY NOT BE BLANK"
022500                       TO RL-REASON
022600               WHEN "R4"
022700                   MOVE "R4 - DEADLINE MUST BE 1 THRU 5"
022800                       TO RL-REASON
022900               WHEN "R5"
023000                   MOVE "R5 - REVENUE MUST EXCEED ZERO"
023100                       TO RL-REASON
023200               WHEN OTHER
023300                   MOVE "REASON UNKNOWN"
023400                       TO RL-REASON
023500           END-EVALUATE.
023600           WRITE SCHEDULE-REPORT-RECORD FROM REJECT-LINE.
023700           ADD 1 TO REJECT-COUNT.
023800
023900       9000-TERMINATE.
023950           PERFORM 8900-WRITE-RUN-TOTALS.
024000           CLOSE ADD-REQUESTS.
024100           CLOSE PROJECT-MASTER.
024200           CLOSE SCHEDULE-REPORT.
024300
024400******************************************************************
024500*  CR-0359 - RUN TOTALS LINE SHOWING HOW MANY REQUESTS WERE
024600*  ADDED TO THE MASTER AND HOW MANY WERE REJECTED THIS RUN.
024700******************************************************************
024800       8900-WRITE-RUN-TOTALS.
024900           MOVE SPACE TO RUN-TOTALS-LINE.
025000           MOVE ADD-COUNT TO RT-ADDED-COUNT.
025100           MOVE REJECT-COUNT TO RT-REJECTED-COUNT.
025200           WRITE SCHEDULE-REPORT-RECORD FROM RUN-TOTALS-LINE.
