000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PRCHK.
000300       AUTHOR.        D R HOLLAND.
000400       INSTALLATION.  MERIDIAN CONSULTING GROUP - DATA PROCESSING.
000500       DATE-WRITTEN.  03/09/1988.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  PRCHK  -  PROJECT ADD-REQUEST FIELD EDIT MODULE.
001100*
001200*  CALLED BY PROJADD FOR EVERY TRANSACTION ON ADD-REQUESTS.
001300*  CHECKS THE THREE EDITS A NEW PROJECT MUST PASS BEFORE IT IS
001400*  ASSIGNED A PROJECT-ID AND WRITTEN TO THE MASTER -
001500*     1. TITLE MUST NOT BE BLANK
001600*     2. DEADLINE MUST BE 1 THRU 5 WORKING DAYS
001700*     3. REVENUE MUST BE GREATER THAN ZERO
001800*  CHECK-SWITCH COMES IN SET TO "Y" AND IS TURNED TO "N" ON THE
001900*  FIRST EDIT THAT FAILS; CHECK-REASON CARRIES BACK WHICH RULE
002000*  FAILED SO PROJADD CAN PRINT A READABLE REJECTION MESSAGE.
002100*  PATTERNED ON THE OLD DATEOK DATE-EDIT MODULE THIS SHOP USED
002200*  TO CALL FROM THE ORIGINAL PROJADD.
002300******************************************************************
002400*  CHANGE LOG
002500*  DATE     PGMR  TKT      DESCRIPTION
002600*  03/09/88 DRH   INIT     ORIGINAL MODULE, REPLACES IN-LINE
002700*                          EDITS THAT USED TO LIVE IN PROJADD.
002800*  07/21/90 DRH   CR-0118  ADDED CHECK-REASON OUTPUT PARAMETER -
002900*                          OPERATORS WERE ASKING WHY A REQUEST
003000*                          WAS REJECTED.
003100*  02/02/99 CMV   Y2K-07   REVIEWED FOR CENTURY WINDOW - NO DATE
003200*                          FIELDS IN THIS MODULE, NO CHANGE MADE.
003300*  06/30/03 TJO   CR-0341  TIGHTENED TITLE EDIT TO ALSO REJECT A
003400*                          LOW-VALUES FIRST BYTE (BAD TRANSMIT).
003450*  09/15/03 TJO   CR-0358  ADDED THE STANDARD SPECIAL-NAMES
003460*                          PARAGRAPH - SHOP COMPILE STANDARD NOW
003470*                          CALLS FOR IT ON EVERY SOURCE MEMBER,
003480*                          EVEN ONE LIKE THIS THAT PRINTS NOTHING.
003490*  10/14/03 TJO   CR-0361  0000-CHECK-ALL RECAST AS A PERFORM ...
003492*                          THRU RANGE - EACH EDIT NOW GOES TO THE
003494*                          RANGE'S OWN EXIT PARAGRAPH THE MOMENT IT
003496*                          FAILS INSTEAD OF THE CALLER TESTING
003498*                          CHECK-OK BETWEEN EVERY PERFORM.  SHOP
003499*                          STANDARD FOR ALL NEW/TOUCHED PROGRAMS.
003500******************************************************************
003600
003700       ENVIRONMENT DIVISION.
003720       CONFIGURATION SECTION.
003740       SPECIAL-NAMES.
003760           C01 IS TOP-OF-FORM.
003800
003900       DATA DIVISION.
004000
004100       WORKING-STORAGE SECTION.
004200       77  WS-DUMMY                   PIC X          VALUE SPACE.
004300
004400       LINKAGE SECTION.
004500       01  CHECK-SWITCH               PIC X.
004600           88  CHECK-OK                              VALUE "Y".
004700
004800       01  CHECK-TITLE                PIC X(35).
004900       01  CHECK-TITLE-R REDEFINES CHECK-TITLE.
005000           05  CHECK-TITLE-FIRST-CHAR PIC X(01).
005100           05  CHECK-TITLE-REST       PIC X(34).
005200
005300       01  CHECK-DEADLINE             PIC 9(02).
005400       01  CHECK-DEADLINE-R REDEFINES CHECK-DEADLINE.
005500           05  CHECK-DEADLINE-TENS    PIC 9(01).
005600           05  CHECK-DEADLINE-ONES    PIC 9(01).
005700
005800       01  CHECK-REVENUE              PIC 9(09)V99.
005900       01  CHECK-REVENUE-R REDEFINES CHECK-REVENUE.
006000           05  CHECK-REVENUE-WHOLE    PIC 9(09).
006100           05  CHECK-REVENUE-CENTS    PIC 9(02).
006200
006300       01  CHECK-REASON               PIC X(02).
006400
006500       PROCEDURE DIVISION USING CHECK-SWITCH
006600                                CHECK-TITLE
006700                                CHECK-DEADLINE
006800                                CHECK-REVENUE
006900                                CHECK-REASON.
007000
007100       0000-CHECK-ALL.
007200           MOVE SPACE TO CHECK-REASON.
007250           PERFORM 0100-CHECK-TITLE
007270               THRU 0300-CHECK-REVENUE-EXIT.
007800
007900       EXIT PROGRAM.
008000
008100******************************************************************
008200*  RULE R3 - TITLE MUST BE PRESENT (NOT ALL SPACES, NOT A
008300*  LOW-VALUES FIRST BYTE FROM A BAD TRANSMISSION - CR-0341).
008350*  CR-0361 - ON FAILURE THIS EDIT NOW GOES STRAIGHT TO THE RANGE
008360*  EXIT, SKIPPING THE DEADLINE AND REVENUE EDITS ENTIRELY - THE
008370*  SAME SHORT-CIRCUIT THE OLD "IF CHECK-OK PERFORM NEXT-EDIT"
008380*  CHAIN GAVE, JUST WRITTEN THE SHOP'S STANDARD WAY NOW.
008400******************************************************************
008500       0100-CHECK-TITLE.
008600           IF CHECK-TITLE = SPACE
008700               OR CHECK-TITLE-FIRST-CHAR = LOW-VALUE
008800               MOVE "N"  TO CHECK-SWITCH
008850               MOVE "R3" TO CHECK-REASON
008880               GO TO 0300-CHECK-REVENUE-EXIT.
009000
009100******************************************************************
009200*  RULE R4 - DEADLINE MUST BE A WORKING DAY 1 THRU 5.  THE TENS
009300*  DIGIT IS CHECKED FIRST - A NONZERO TENS DIGIT CANNOT BE IN
009400*  RANGE SO IT IS REJECTED WITHOUT A FULL NUMERIC COMPARE.  ON
009420*  FAILURE THIS EDIT ALSO GOES TO THE RANGE EXIT, SKIPPING THE
009440*  REVENUE EDIT (CR-0361).
009500******************************************************************
009600       0200-CHECK-DEADLINE.
009700           IF CHECK-DEADLINE-TENS NOT = ZERO
009800               MOVE "N"  TO CHECK-SWITCH
009850               MOVE "R4" TO CHECK-REASON
009870               GO TO 0300-CHECK-REVENUE-EXIT.
010100           IF CHECK-DEADLINE < 1 OR CHECK-DEADLINE > 5
010200               MOVE "N"  TO CHECK-SWITCH
010300               MOVE "R4" TO CHECK-REASON
010320               GO TO 0300-CHECK-REVENUE-EXIT.
010400
010500******************************************************************
010600*  RULE R5 - REVENUE MUST BE GREATER THAN ZERO.  CHECKED ON THE
010700*  WHOLE-RUPEE AND PAISE VIEWS SO A STRAY SIGN OR PACKED-DATA
010800*  OVERLAY ON THE SENDING FIELD CANNOT SLIP A ZERO AMOUNT PAST
010900*  THE EDIT (SAME DEFENSIVE STYLE AS THE OLD DATEOK MODULE).  LAST
010920*  EDIT IN THE RANGE, SO IT FALLS STRAIGHT THROUGH INTO ITS OWN
010940*  EXIT PARAGRAPH BELOW WHETHER IT PASSES OR FAILS.
011000******************************************************************
011100       0300-CHECK-REVENUE.
011200           IF CHECK-REVENUE-WHOLE = ZERO
011300               AND CHECK-REVENUE-CENTS = ZERO
011400               MOVE "N"  TO CHECK-SWITCH
011500               MOVE "R5" TO CHECK-REASON.
011520
011540       0300-CHECK-REVENUE-EXIT.
011560           EXIT.
