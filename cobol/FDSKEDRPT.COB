000100******************************************************************
000200*  FDSKEDRPT.COB
000300*  FILE DESCRIPTION FOR THE SHARED SCHEDULE-REPORT PRINT FILE.
000400*  EACH CALLING PROGRAM BUILDS ITS OWN PRINT LINE IN WORKING
000500*  STORAGE AND MOVES IT HERE BEFORE WRITE, SO THIS MEMBER STAYS
000600*  A PLAIN 80 BYTE BUFFER.
000700******************************************************************
000800*  CHANGE LOG
000900*  DATE     PGMR  TKT      DESCRIPTION
001000*  11/14/96 TJO   CR-0219  ORIGINAL MEMBER - NEW SCHEDULING RUN.
001100******************************************************************
001200       FD  SCHEDULE-REPORT
001300           LABEL RECORDS ARE STANDARD
001400           RECORD CONTAINS 80 CHARACTERS.
001500
001600       01  SCHEDULE-REPORT-RECORD         PIC X(80).
