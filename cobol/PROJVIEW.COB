000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PROJVIEW.
000300       AUTHOR.        D R HOLLAND.
000400       INSTALLATION.  MERIDIAN CONSULTING GROUP - DATA PROCESSING.
000500       DATE-WRITTEN.  03/12/1988.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  PROJVIEW  -  ALL-PROJECTS LISTING STEP.
001100*
001200*  SECOND STEP OF THE NIGHTLY SCHEDULING RUN.  READS THE WHOLE
001300*  PROJECT MASTER, WHICH PROJADD HAS ALREADY LEFT IN ASCENDING
001400*  PROJECT-ID ORDER, AND PRINTS ONE LISTING LINE PER PROJECT ON
001500*  SCHEDULE-REPORT WITH A TRAILING COUNT.  IF THE MASTER IS
001600*  EMPTY IT PRINTS A SINGLE "NO PROJECTS FOUND" LINE INSTEAD.
001700*
001800*  THIS STEP USED TO BE THE INTERACTIVE "BROWSE PROJECTS"
001900*  SCREEN, PAGING SIX PROJECTS AT A TIME AND LETTING THE
002000*  OPERATOR KEY A PROJECT NUMBER TO SEE ITS DESCRIPTION, DATES,
002100*  BUDGET AND COST.  THE SCHEDULING REWRITE REPLACED THE PAGED
002200*  SCREEN WITH A STRAIGHT PRINTED LISTING.
002300******************************************************************
002400*  CHANGE LOG
002500*  DATE     PGMR  TKT      DESCRIPTION
002600*  03/12/88 DRH   INIT     ORIGINAL INTERACTIVE BROWSE-PROJECTS
002700*                          SCREEN, CALLED FROM HAPR MENU.
002800*  07/21/90 DRH   CR-0118  ADDED THE "!" LATE-PROJECT FLAG TO
002900*                          THE PAGED DISPLAY.
003000*  11/14/96 TJO   CR-0219  SCHEDULING REWRITE.  REPLACED THE
003100*                          PAGED TERMINAL BROWSE WITH A PRINTED
003200*                          LISTING OF ID/TITLE/DEADLINE/REVENUE
003300*                          ON THE SHARED SCHEDULE-REPORT FILE.
003400*  02/02/99 CMV   Y2K-07   REVIEWED FOR CENTURY WINDOW - LATE-
003500*                          PROJECT FLAG REMOVED BY CR-0219, NO
003600*                          DATE FIELDS REMAIN, NO CHANGE MADE.
003650*  10/14/03 TJO   CR-0361  1100-PRODUCE-LISTING RECAST AS A
003660*                          PERFORM ... THRU RANGE WITH A GO TO ON
003670*                          THE EMPTY-MASTER CASE - SHOP STANDARD
003680*                          FOR ALL NEW/TOUCHED PROGRAMS, PER TJO
003690*                          MEMO OF 10/01/03.
003700******************************************************************
003800
003900       ENVIRONMENT DIVISION.
004000       CONFIGURATION SECTION.
004100       SPECIAL-NAMES.
004200           C01 IS TOP-OF-FORM.
004300
004400       INPUT-OUTPUT SECTION.
004500       FILE-CONTROL.
004600           COPY "FCPROJECT.COB".
004700           COPY "FCSKEDRPT.COB".
004800
004900       DATA DIVISION.
005000       FILE SECTION.
005100           COPY "FDPROJECT.COB".
005200           COPY "FDSKEDRPT.COB".
005300
005400       WORKING-STORAGE SECTION.
005500       01  SWITCHES.
005600           05  EOF-MASTER-SW          PIC X          VALUE "N".
005700               88  EOF-MASTER                        VALUE "Y".
005750           05  FILLER                 PIC X(02)      VALUE SPACE.
005800
005900       77  PROJECT-COUNT              PIC 9(05)  COMP  VALUE ZERO.
006000
006100
006400       01  LISTING-HEADER-1.
006500           05  FILLER                 PIC X(02)      VALUE SPACE.
006600           05  LH1-ID                 PIC X(06)      VALUE "ID".
006700           05  FILLER                 PIC X(04)      VALUE SPACE.
006800           05  LH1-TITLE              PIC X(35)      VALUE "TITLE".
006900           05  FILLER                 PIC X(02)      VALUE SPACE.
007000           05  LH1-DEADLINE           PIC X(08)      VALUE "DEADLINE".
007100           05  FILLER                 PIC X(02)      VALUE SPACE.
007200           05  LH1-REVENUE            PIC X(14)
007300               VALUE "REVENUE (RS.)".
007400           05  FILLER                 PIC X(07)      VALUE SPACE.
007500
007600       01  LISTING-DETAIL-LINE.
007700           05  FILLER                 PIC X(02)      VALUE SPACE.
007800           05  LD-ID                  PIC X(06).
007900           05  FILLER                 PIC X(04)      VALUE SPACE.
008000           05  LD-TITLE               PIC X(35).
008100           05  FILLER                 PIC X(02)      VALUE SPACE.
008200           05  LD-DEADLINE            PIC Z9.
008300           05  FILLER                 PIC X(08)      VALUE SPACE.
008400           05  LD-REVENUE             PIC ZZZ,ZZZ,ZZ9.99.
008500           05  FILLER                 PIC X(03)      VALUE SPACE.
008520
008540******************************************************************
008560*  CR-0341'S DEFENSIVE FIRST-CHARACTER CHECK (SEE PRCHK) IS
008580*  MIRRORED HERE SO A LOW-VALUES TITLE SLIPPED PAST AN EARLIER
008590*  RUN COULD BE SPOTTED ON THE LISTING RATHER THAN JUST BLANK.
008600******************************************************************
008620       01  LD-TITLE-R REDEFINES LISTING-DETAIL-LINE.
008640           05  FILLER                 PIC X(08).
008660           05  LD-TITLE-FIRST-CHAR    PIC X(01).
008680           05  FILLER                 PIC X(67).
008700       01  LISTING-TRAILER-LINE.
008800           05  FILLER                 PIC X(02)      VALUE SPACE.
008900           05  LT-LABEL               PIC X(28)
009000               VALUE "TOTAL PROJECTS IN DATABASE:".
009100           05  FILLER                 PIC X(01)      VALUE SPACE.
009200           05  LT-COUNT               PIC ZZZZ9.
009300           05  FILLER                 PIC X(44)      VALUE SPACE.
009400
009500       01  NO-PROJECTS-LINE.
009600           05  FILLER                 PIC X(02)      VALUE SPACE.
009700           05  FILLER                 PIC X(17)
009800               VALUE "NO PROJECTS FOUND".
009900           05  FILLER                 PIC X(61)      VALUE SPACE.
010000
010100       PROCEDURE DIVISION.
010200
010300       0000-MAIN-LINE.
010400           PERFORM 1000-INITIALIZE.
010450           PERFORM 1100-PRODUCE-LISTING
010480               THRU 1100-PRODUCE-LISTING-EXIT.
010600           PERFORM 9000-TERMINATE.
010700
010800       EXIT PROGRAM.
010900
011000       1000-INITIALIZE.
011100           MOVE ZERO TO PROJECT-COUNT.
011200           OPEN INPUT PROJECT-MASTER.
011300           OPEN EXTEND SCHEDULE-REPORT.
011400           READ PROJECT-MASTER
011500               AT END SET EOF-MASTER TO TRUE.
011600
011700******************************************************************
011800*  RULE R2 - THE LISTING FOLLOWS THE MASTER'S OWN ORDER, WHICH
011900*  IS ALWAYS ASCENDING PROJECT-ID BECAUSE PROJADD ONLY EVER
012000*  APPENDS (RULE R1).  CR-0361 - THE EMPTY-MASTER CASE NOW GOES
012020*  TO THIS PARAGRAPH'S OWN EXIT RATHER THAN SITTING IN THE ELSE
012040*  OF AN IF THAT ALSO CARRIES THE WHOLE HEADER/DETAIL/TRAILER
012060*  SEQUENCE - SHOP STANDARD FOR ALL NEW/TOUCHED PROGRAMS.
012100******************************************************************
012200       1100-PRODUCE-LISTING.
012300           IF EOF-MASTER
012400               PERFORM 1200-WRITE-NO-PROJECTS-LINE
012420               GO TO 1100-PRODUCE-LISTING-EXIT.
012440           PERFORM 1300-WRITE-LISTING-HEADER.
012460           PERFORM 1400-WRITE-LISTING-DETAIL
012480               UNTIL EOF-MASTER.
012500           PERFORM 1500-WRITE-LISTING-TRAILER.
012520
012540       1100-PRODUCE-LISTING-EXIT.
012560           EXIT.
013000
013100       1200-WRITE-NO-PROJECTS-LINE.
013200           WRITE SCHEDULE-REPORT-RECORD FROM NO-PROJECTS-LINE.
013300
013400       1300-WRITE-LISTING-HEADER.
013500           WRITE SCHEDULE-REPORT-RECORD FROM LISTING-HEADER-1.
013600           MOVE SPACE TO SCHEDULE-REPORT-RECORD.
013700           WRITE SCHEDULE-REPORT-RECORD.
013800
013900       1400-WRITE-LISTING-DETAIL.
014000           MOVE PR-ID       TO LD-ID.
014100           MOVE PR-TITLE    TO LD-TITLE.
014200           MOVE PR-DEADLINE TO LD-DEADLINE.
014300           MOVE PR-REVENUE  TO LD-REVENUE.
014400           WRITE SCHEDULE-REPORT-RECORD FROM LISTING-DETAIL-LINE.
014500           ADD 1 TO PROJECT-COUNT.
014600           READ PROJECT-MASTER
014700               AT END SET EOF-MASTER TO TRUE.
014800
014900       1500-WRITE-LISTING-TRAILER.
015000           MOVE SPACE TO SCHEDULE-REPORT-RECORD.
015100           WRITE SCHEDULE-REPORT-RECORD.
015200           MOVE PROJECT-COUNT TO LT-COUNT.
015300           WRITE SCHEDULE-REPORT-RECORD FROM LISTING-TRAILER-LINE.
015400
015500       9000-TERMINATE.
015600           CLOSE PROJECT-MASTER.
015700           CLOSE SCHEDULE-REPORT.
