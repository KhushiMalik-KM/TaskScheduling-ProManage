000100******************************************************************
000200*  FDPROJECT.COB
000300*  FILE DESCRIPTION AND RECORD LAYOUT FOR THE PROJECT MASTER.
000400*  ONE RECORD PER CANDIDATE PROJECT.  SCHEDULING PAYLOAD IS THE
000500*  FIRST FOUR FIELDS (PR-ID + PR-TITLE + PR-DEADLINE +
000600*  PR-REVENUE); THE REMAINDER OF THE RECORD IS THE SAME HOUSE-
000700*  KEEPING BLOCK (RECORD TYPE, STATUS, ADD/MAINTENANCE DATES,
000800*  SOURCE AND SPARE FIELDS) THE SHOP CARRIES ON EVERY MASTER -
000900*  SEE CR-0360 BELOW.
001000******************************************************************
001100*  CHANGE LOG
001200*  DATE     PGMR  TKT      DESCRIPTION
001300*  03/09/88 DRH   INIT     ORIGINAL RECORD LAYOUT.
001400*  11/14/96 TJO   CR-0219  ADDED PR-ID-R / PR-REVENUE-R ALTERNATE
001500*                          VIEWS FOR THE NEW SCHEDULING RUN.
001600*  02/02/99 CMV   Y2K-07   REVIEWED FOR CENTURY WINDOW - NO DATE
001700*                          FIELDS ON THIS RECORD, NO CHANGE MADE.
001800*  10/06/03 TJO   CR-0360  BROUGHT THE RECORD UP TO THE SHOP'S
001900*                          STANDARD MASTER-RECORD HOUSEKEEPING
002000*                          BLOCK (RECORD TYPE, ACTIVE/DELETE
002100*                          FLAGS, ADDED AND LAST-MAINTAINED
002200*                          DATES, SOURCE CODE, SPARE FIELDS) -
002300*                          EVERY OTHER MASTER FILE IN THE SHOP
002400*                          CARRIES ONE, THIS ONE WAS MISSED WHEN
002500*                          THE FILE WAS CUT OVER TO SCHEDULING.
002600******************************************************************
002700       FD  PROJECT-MASTER
002800           LABEL RECORDS ARE STANDARD.
002900
003000       01  PROJECT-RECORD.
003100           05  PR-ID                      PIC X(06).
003200           05  PR-ID-R REDEFINES PR-ID.
003300               07  PR-ID-PREFIX           PIC X(03).
003400               07  PR-ID-SEQUENCE         PIC 9(03).
003500           05  PR-TITLE                   PIC X(35).
003600           05  PR-DEADLINE                PIC 9(02).
003700           05  PR-REVENUE                 PIC 9(09)V99.
003800           05  PR-REVENUE-R REDEFINES PR-REVENUE.
003900               07  PR-REVENUE-WHOLE       PIC 9(09).
004000               07  PR-REVENUE-CENTS       PIC 9(02).
004100*
004200*    CR-0360 HOUSEKEEPING BLOCK - SAME ADMINISTRATIVE FIELDS THE
004300*    SHOP PUTS ON EVERY MASTER, NOT PART OF THE SCHEDULING RULES.
004400*
004500           05  PR-RECORD-TYPE             PIC X(02)  VALUE "PR".
004600           05  PR-STATUS-FLAG             PIC X(01)  VALUE "A".
004700               88  PR-ACTIVE                          VALUE "A".
004800               88  PR-INACTIVE                        VALUE "I".
004900           05  PR-DELETE-FLAG             PIC X(01)  VALUE "N".
005000               88  PR-MARKED-DELETED                  VALUE "Y".
005100           05  PR-ADDED-DATE.
005200               07  PR-ADDED-YY            PIC 9(02).
005300               07  PR-ADDED-MM            PIC 9(02).
005400               07  PR-ADDED-DD            PIC 9(02).
005500           05  PR-ADDED-DATE-R REDEFINES PR-ADDED-DATE.
005600               07  PR-ADDED-DATE-NUM      PIC 9(06).
005700           05  PR-LAST-MAINT-DATE.
005800               07  PR-LAST-MAINT-YY       PIC 9(02).
005900               07  PR-LAST-MAINT-MM       PIC 9(02).
006000               07  PR-LAST-MAINT-DD       PIC 9(02).
006100           05  PR-LAST-MAINT-USER         PIC X(04)  VALUE SPACES.
006200           05  PR-SOURCE-CODE             PIC X(02)  VALUE "BT".
006300           05  PR-LAST-RUN-ID             PIC 9(04)  VALUE ZERO.
006400           05  PR-SPARE-NUM-1             PIC 9(05)  VALUE ZERO.
006500           05  PR-SPARE-NUM-2             PIC 9(05)  VALUE ZERO.
006600           05  PR-SPARE-ALPHA-1           PIC X(05)  VALUE SPACES.
006700           05  FILLER                     PIC X(06)  VALUE SPACES.
