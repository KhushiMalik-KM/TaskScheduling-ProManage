000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID.    PROJMAIN.
000300       AUTHOR.        D R HOLLAND.
000400       INSTALLATION.  MERIDIAN CONSULTING GROUP - DATA PROCESSING.
000500       DATE-WRITTEN.  03/09/1988.
000600       DATE-COMPILED.
000700       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
000800
000900******************************************************************
001000*  PROJMAIN  -  NIGHTLY PROJECT SCHEDULING RUN DRIVER.
001100*
001200*  CALLS THE THREE STEPS OF THE RUN IN ORDER -
001300*     PROJADD   APPLY THE DAY'S ADD REQUESTS TO THE MASTER
001400*     PROJVIEW  PRINT THE CURRENT PROJECT LISTING
001500*     PROJSKED  BUILD AND PRINT THE OPTIMAL WEEKLY SCHEDULE
001600*  ALL THREE SHARE THE ONE SCHEDULE-REPORT PRINT FILE - PROJADD
001700*  OPENS IT FRESH, THE OTHER TWO EXTEND IT - SO THE OPERATOR GETS
001800*  ONE REPORT FOR THE WHOLE RUN.
001900*
002000*  THIS PROGRAM USED TO BE THE INTERACTIVE MAIN MENU - IT PRINTED
002100*  THE LICENCE BANNER, OFFERED LIST/ADD/HISTORY/LICENCE CHOICES
002200*  ON AN OPERATOR TERMINAL AND LOOPED UNTIL "0 - EXIT" WAS KEYED.
002300*  THE SCHEDULING REWRITE REPLACED THE TERMINAL DIALOGUE WITH A
002400*  STRAIGHT-LINE BATCH RUN SUBMITTED OVERNIGHT FROM THE SCHEDULER.
002500******************************************************************
002600*  CHANGE LOG
002700*  DATE     PGMR  TKT      DESCRIPTION
002800*  03/09/88 DRH   INIT     ORIGINAL INTERACTIVE MAIN MENU - LIST/
002900*                          ADD/CLOSED-LIST/LICENCE/EXIT CHOICES.
003000*  11/14/96 TJO   CR-0219  SCHEDULING REWRITE.  DROPPED THE MENU
003100*                          LOOP AND TERMINAL ACCEPT/DISPLAY -
003200*                          DRIVER NOW JUST CALLS THE THREE BATCH
003300*                          STEPS IN SEQUENCE FOR THE NIGHTLY RUN.
003400*  02/02/99 CMV   Y2K-07   REVIEWED FOR CENTURY WINDOW - NO DATE
003500*                          FIELDS IN THIS PROGRAM, NO CHANGE MADE.
003550*  10/14/03 TJO   CR-0361  0000-MAIN-LINE NOW DRIVES THE THREE
003560*                          STEPS WITH A SINGLE PERFORM ... THRU
003570*                          RANGE RATHER THAN THREE SEPARATE
003580*                          PERFORMS - SHOP STANDARD FOR ALL
003590*                          NEW/TOUCHED PROGRAMS, PER TJO MEMO OF
003595*                          10/01/03.
003600******************************************************************
003700
003800       ENVIRONMENT DIVISION.
003900       CONFIGURATION SECTION.
004000       SPECIAL-NAMES.
004100           C01 IS TOP-OF-FORM.
004200
004300       DATA DIVISION.
004400       WORKING-STORAGE SECTION.
004500       77  WS-STEP-NUMBER             PIC 9(02)  COMP  VALUE ZERO.
004600
004700       01  WS-STEP-NAMES-INIT.
004800           05  FILLER                 PIC X(08)      VALUE "PROJADD".
004900           05  FILLER                 PIC X(08)      VALUE "PROJVIEW".
005000           05  FILLER                 PIC X(08)      VALUE "PROJSKED".
005100       01  WS-STEP-NAMES REDEFINES WS-STEP-NAMES-INIT.
005200           05  WS-STEP-NAME           PIC X(08)  OCCURS 3 TIMES.
005300
005400       01  WS-RUN-BANNER.
005500           05  FILLER                 PIC X(20)      VALUE SPACE.
005600           05  FILLER                 PIC X(40)
005700               VALUE "PROMANAGE NIGHTLY SCHEDULING RUN".
005800           05  FILLER                 PIC X(20)      VALUE SPACE.
005820       01  WS-RUN-BANNER-R REDEFINES WS-RUN-BANNER.
005840           05  RB-LEFT-PAD            PIC X(20).
005860           05  RB-TITLE-TEXT          PIC X(40).
005880           05  RB-RIGHT-PAD           PIC X(20).
005900
005920       01  WS-RUN-TOTALS.
005940           05  WS-TOTAL-STEPS         PIC 9(02)      VALUE 3.
005950           05  FILLER                 PIC X(01)      VALUE SPACE.
005960       01  WS-RUN-TOTALS-R REDEFINES WS-RUN-TOTALS.
005980           05  WS-TOTAL-STEPS-EDIT    PIC Z9.
005985           05  FILLER                 PIC X(01).
005990
006000       PROCEDURE DIVISION.
006100
006200       0000-MAIN-LINE.
006300           DISPLAY RB-TITLE-TEXT.
006350           PERFORM 1000-RUN-ADD-STEP
006360               THRU 3000-RUN-SCHEDULE-STEP.
006700           DISPLAY "PROMANAGE NIGHTLY RUN COMPLETE - "
006710               WS-TOTAL-STEPS-EDIT " STEPS.".
006800           STOP RUN.
006900
007000       1000-RUN-ADD-STEP.
007100           MOVE 1 TO WS-STEP-NUMBER.
007200           DISPLAY "RUNNING STEP " WS-STEP-NAME (WS-STEP-NUMBER).
007300           CALL "PROJADD".
007400
007500       2000-RUN-VIEW-STEP.
007600           MOVE 2 TO WS-STEP-NUMBER.
007700           DISPLAY "RUNNING STEP " WS-STEP-NAME (WS-STEP-NUMBER).
007800           CALL "PROJVIEW".
007900
008000       3000-RUN-SCHEDULE-STEP.
008100           MOVE 3 TO WS-STEP-NUMBER.
008200           DISPLAY "RUNNING STEP " WS-STEP-NAME (WS-STEP-NUMBER).
008300           CALL "PROJSKED".
